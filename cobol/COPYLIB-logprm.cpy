000100*---------------------------------------------------------------*
000200 01  LOG-RUN-PARMS.
000300     05  LRP-IN-PATH                 PIC X(60).
000400     05  LRP-FLT-SRC-IP              PIC X(15).
000500     05  LRP-FLT-CONTAINS            PIC X(40).
000600     05  LRP-FLT-SINCE               PIC X(20).
000700     05  LRP-FLT-UNTIL               PIC X(20).
000800     05  LRP-TOP-N                   PIC 9(04).
000900     05  LRP-STRICT-FLAG             PIC X(01).
001000         88  LRP-STRICT-MODE                 VALUE 'Y'.
001100     05  LRP-JSON-FLAG               PIC X(01).
001200         88  LRP-JSON-MODE                   VALUE 'Y'.
001300     05  LRP-OUT-PATH                PIC X(60).
001400     05  LRP-CSV-PATH                PIC X(60).
001500     05  LRP-QUIET-FLAG              PIC X(01).
001600         88  LRP-QUIET-MODE                  VALUE 'Y'.
001700     05  FILLER                      PIC X(20).
001800 01  LOG-RUN-PARMS-ALT REDEFINES LOG-RUN-PARMS.
001900     05  LRP-RAW-PARM-LINE           PIC X(280).
002000 77  READER-MODE-SW              PIC X(01).
002100     88  READER-MODE-LEVEL-PASS          VALUE 'L'.
002200     88  READER-MODE-SRCIP-PASS           VALUE 'S'.
002300 77  READER-RETURN-CODE          PIC X(01).
002400     88  READER-RETURN-OK                VALUE 'O'.
002500     88  READER-RETURN-STRICT-FAIL       VALUE 'F'.
002600 77  LEVEL-COUNT-TABLE-SIZE       PIC S9(04) USAGE COMP VALUE 0.
002700 77  LEVEL-COUNT-TABLE-INDEX      PIC S9(04) USAGE COMP VALUE 0.
002800 01  LEVEL-COUNT-TABLE.
002900     05  TBL-LEVEL-COUNT OCCURS 1 TO 200 TIMES
003000             DEPENDING ON LEVEL-COUNT-TABLE-SIZE.
003100         10  TBL-LC-LEVEL-NAME       PIC X(10).
003200         10  TBL-LC-LEVEL-COUNT      PIC 9(09).
003300 77  IP-COUNT-TABLE-SIZE          PIC S9(04) USAGE COMP VALUE 0.
003400 77  IP-COUNT-TABLE-INDEX         PIC S9(04) USAGE COMP VALUE 0.
003500 01  IP-COUNT-TABLE.
003600     05  TBL-IP-COUNT OCCURS 1 TO 500 TIMES
003700             DEPENDING ON IP-COUNT-TABLE-SIZE.
003800         10  TBL-IC-IP-ADDR          PIC X(15).
003900         10  TBL-IC-IP-COUNT         PIC 9(09).
