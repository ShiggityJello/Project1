000100*---------------------------------------------------------------*
000200 01  LOG-EVENT-RECORD.
000300     05  LE-TS                       PIC X(20).
000400     05  LE-LEVEL                    PIC X(10).
000500     05  LE-MSG                      PIC X(80).
000600     05  LE-SRC-IP                   PIC X(15).
000700     05  FILLER                      PIC X(15).
000800 01  LOG-EVENT-RAW REDEFINES LOG-EVENT-RECORD.
000900     05  LE-RAW-LINE                 PIC X(140).
001000 01  LEVEL-COUNT-ENTRY.
001100     05  LC-LEVEL-NAME               PIC X(10).
001200     05  LC-LEVEL-COUNT              PIC 9(09).
001300     05  FILLER                      PIC X(05).
001400 01  IP-COUNT-ENTRY.
001500     05  IC-IP-ADDR                  PIC X(15).
001600     05  IC-IP-COUNT                 PIC 9(09).
001700     05  FILLER                      PIC X(05).
