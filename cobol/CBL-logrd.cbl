000100***************************************************************
000200* PROGRAM NAME:    LOGRD
000300* ORIGINAL AUTHOR: T. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/09/01  T. OKAFOR      LGK-0031  CREATED. READS THE LOG
000900*                          INPUT FILE AND RUNS EITHER THE LEVEL-
001000*                          COUNT PASS OR THE SOURCE-IP-COUNT
001100*                          PASS, SELECTED BY READER-MODE-SW.
001200* 06/02/01  T. OKAFOR      LGK-0034  ADDED THE SINCE/UNTIL
001300*                          TIMESTAMP WINDOW.
001400* 11/30/98  E. ACKERMAN    LGK-0019  Y2K AUDIT - TIMESTAMP
001500*                          FIELDS CONFIRMED 4-DIGIT YEAR, NO
001600*                          CHANGE REQUIRED.  (ENTRY KEPT HERE
001700*                          SINCE LGK-0031 SUPERSEDED THE PRIOR
001800*                          READER THIS AUDIT COVERED.)
001900* 02/14/05  R. VELASQUEZ   LGK-0047  STRICT-MODE ABORT NOW
002000*                          ECHOES THE FIRST 20 BYTES OF THE BAD
002100*                          LINE TO THE OPERATOR CONSOLE.
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  LOGRD.
002500 AUTHOR.        T. OKAFOR.
002600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN.  03/09/01.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS LOG-ALPHABETIC IS 'A' THRU 'Z'
004000     UPSI-0 ON STATUS IS LOGRD-TRACE-ON
004100          OFF STATUS IS LOGRD-TRACE-OFF.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT OPTIONAL LOG-INPUT-FILE ASSIGN TO DYNAMIC
004600            WS-LOG-FILE-NAME
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS  IS LOG-FILE-STATUS.
004900*===============================================================*
005000 DATA DIVISION.
005100*---------------------------------------------------------------*
005200 FILE SECTION.
005300*---------------------------------------------------------------*
005400 FD  LOG-INPUT-FILE.
005500 01  LOG-INPUT-RECORD.
005510     05  FILLER                      PIC X(140).
005600*===============================================================*
005700 WORKING-STORAGE SECTION.
005800*---------------------------------------------------------------*
005900 COPY "COPYLIB-logevt.cpy".
006000*---------------------------------------------------------------*
006100*    STANDALONE SWITCHES - 77-LEVEL PER SHOP STANDARD.
006200 77  LOG-FILE-STATUS             PIC X(02).
006300     88  LOG-FILE-OK                     VALUE '00'.
006400     88  LOG-FILE-EOF                    VALUE '10'.
006500 77  END-OF-LOG-FILE-SW          PIC X(01) VALUE 'N'.
006600     88  END-OF-LOG-FILE                 VALUE 'Y'.
006700 77  WS-LINE-IS-BLANK-SW         PIC X(01) VALUE 'N'.
006800     88  WS-LINE-IS-BLANK                VALUE 'Y'.
006900 77  WS-PARSE-OK-SW              PIC X(01) VALUE 'N'.
007000     88  WS-PARSE-OK                     VALUE 'Y'.
007100 77  WS-TS-IN-WINDOW-SW          PIC X(01) VALUE 'N'.
007200     88  WS-TS-IN-WINDOW                 VALUE 'Y'.
007300 77  WS-CONTAINS-OK-SW           PIC X(01) VALUE 'N'.
007400     88  WS-CONTAINS-OK                  VALUE 'Y'.
007500 77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
007600     88  WS-ENTRY-FOUND                  VALUE 'Y'.
007700*---------------------------------------------------------------*
007800 77  WS-LOG-FILE-NAME                PIC X(60) VALUE SPACES.
007900 77  WS-LINE-NUMBER                  PIC 9(07) USAGE COMP
008000                                               VALUE 0.
008100 77  WS-PIPE-COUNT                   PIC 9(04) USAGE COMP
008200                                               VALUE 0.
008300*---------------------------------------------------------------*
008400*    WS-SAVED-RAW-LINE HOLDS THE PHYSICAL LINE JUST READ SO THE
008500*    UNSTRING IN 2300-PARSE-EVENT-LINE CAN REBUILD LOG-EVENT-
008600*    RECORD (WHICH SHARES STORAGE WITH LOG-EVENT-RAW) WITHOUT
008700*    CLOBBERING THE SOURCE TEXT IT IS UNSTRINGING FROM.
008800*---------------------------------------------------------------*
008900 01  WS-SAVED-RAW-LINE.
008910     05  FILLER                      PIC X(140) VALUE SPACES.
009000 01  WS-SAVED-RAW-FIRST-FIELD REDEFINES WS-SAVED-RAW-LINE.
009100     05  WS-SAVED-FIRST-20           PIC X(20).
009200     05  FILLER                      PIC X(120).
009300*---------------------------------------------------------------*
009400*    WS-MSG-LOWER/WS-FILTER-LOWER ARE CASE-FOLD SCRATCH AREAS -
009410*    77-LEVEL, EACH STANDS ON ITS OWN (NOT A RECORD GROUP).
009500 77  WS-MSG-LOWER                PIC X(80).
009600 77  WS-FILTER-LOWER             PIC X(40).
009700 77  WS-FILTER-LEN               PIC 9(04) USAGE COMP
009800                                               VALUE 0.
009900 77  WS-MATCH-COUNT              PIC 9(04) USAGE COMP
010000                                               VALUE 0.
010100*===============================================================*
010200 LINKAGE SECTION.
010300 COPY "COPYLIB-logprm.cpy".
010400*===============================================================*
010500 PROCEDURE DIVISION USING LOG-RUN-PARMS, READER-MODE-SW,
010600     LEVEL-COUNT-TABLE-SIZE, LEVEL-COUNT-TABLE,
010700     IP-COUNT-TABLE-SIZE, IP-COUNT-TABLE, READER-RETURN-CODE.
010800*---------------------------------------------------------------*
010900 0000-MAIN-ROUTINE.
011000*---------------------------------------------------------------*
011100     SET READER-RETURN-OK               TO TRUE
011200     MOVE 0                              TO WS-LINE-NUMBER
011300     MOVE 'N'                            TO END-OF-LOG-FILE-SW
011400     PERFORM 1000-OPEN-LOG-FILE
011500     IF LOG-FILE-OK
011600         PERFORM 2000-READ-NEXT-EVENT-LINE
011700             UNTIL END-OF-LOG-FILE
011800                OR READER-RETURN-STRICT-FAIL
011900         PERFORM 8000-CLOSE-LOG-FILE
012000     END-IF
012100     GOBACK.
012200*---------------------------------------------------------------*
012300 1000-OPEN-LOG-FILE.
012400*---------------------------------------------------------------*
012500     MOVE LRP-IN-PATH                    TO WS-LOG-FILE-NAME
012600     OPEN INPUT LOG-INPUT-FILE
012700     IF NOT LOG-FILE-OK
012800         DISPLAY 'LOGRD: UNABLE TO OPEN LOG FILE, STATUS '
012900             LOG-FILE-STATUS
013000     END-IF.
013100*---------------------------------------------------------------*
013200 2000-READ-NEXT-EVENT-LINE.
013300*---------------------------------------------------------------*
013400     READ LOG-INPUT-FILE
013500         AT END
013600             SET END-OF-LOG-FILE          TO TRUE
013700         NOT AT END
013800             ADD 1                        TO WS-LINE-NUMBER
013900             MOVE LOG-INPUT-RECORD         TO LE-RAW-LINE
014000             MOVE LE-RAW-LINE               TO WS-SAVED-RAW-LINE
014100             PERFORM 2100-CHECK-BLANK-LINE
014200             IF NOT WS-LINE-IS-BLANK
014300                 PERFORM 2300-PARSE-EVENT-LINE
014400                 IF WS-PARSE-OK
014500                     PERFORM 2900-APPLY-TS-WINDOW
014600                     IF WS-TS-IN-WINDOW
014700                         PERFORM 3000-DISPATCH-TO-PASS
014800                     END-IF
014900                 ELSE
015000                     IF LRP-STRICT-MODE
015100                         PERFORM 9900-STRICT-ABORT
015200                     END-IF
015300                 END-IF
015400             END-IF
015500     END-READ.
015600*---------------------------------------------------------------*
015700 2100-CHECK-BLANK-LINE.
015800*---------------------------------------------------------------*
015900     MOVE 'N'                            TO WS-LINE-IS-BLANK-SW
016000     IF WS-SAVED-RAW-LINE = SPACES
016100         MOVE 'Y'                         TO WS-LINE-IS-BLANK-SW
016200     END-IF.
016300*---------------------------------------------------------------*
016400 2300-PARSE-EVENT-LINE.
016500*---------------------------------------------------------------*
016600     MOVE 'Y'                            TO WS-PARSE-OK-SW
016700     MOVE 0                               TO WS-PIPE-COUNT
016800     INSPECT WS-SAVED-RAW-LINE TALLYING WS-PIPE-COUNT
016900         FOR ALL '|'
017000     IF WS-PIPE-COUNT < 3
017100         MOVE 'N'                         TO WS-PARSE-OK-SW
017200     ELSE
017300         UNSTRING WS-SAVED-RAW-LINE DELIMITED BY '|'
017400             INTO LE-TS, LE-LEVEL, LE-MSG, LE-SRC-IP
017500         END-UNSTRING
017600         IF LE-LEVEL = SPACES
017700             MOVE 'UNKNOWN'               TO LE-LEVEL
017800         END-IF
017900     END-IF.
018000*---------------------------------------------------------------*
018100 2900-APPLY-TS-WINDOW.
018200*---------------------------------------------------------------*
018300     MOVE 'Y'                            TO WS-TS-IN-WINDOW-SW
018400     IF LRP-FLT-SINCE NOT = SPACES OR LRP-FLT-UNTIL NOT = SPACES
018500         IF LE-TS = SPACES
018600             MOVE 'N'                     TO WS-TS-IN-WINDOW-SW
018700         ELSE
018800             IF LRP-FLT-SINCE NOT = SPACES
018900                AND LE-TS < LRP-FLT-SINCE
019000                 MOVE 'N'                 TO WS-TS-IN-WINDOW-SW
019100             END-IF
019200             IF LRP-FLT-UNTIL NOT = SPACES
019300                AND LE-TS > LRP-FLT-UNTIL
019400                 MOVE 'N'                 TO WS-TS-IN-WINDOW-SW
019500             END-IF
019600         END-IF
019700     END-IF.
019800*---------------------------------------------------------------*
019900 3000-DISPATCH-TO-PASS.
020000*---------------------------------------------------------------*
020100     EVALUATE TRUE
020200         WHEN READER-MODE-LEVEL-PASS
020300             PERFORM 3100-ACCUM-LEVEL-COUNT
020400         WHEN READER-MODE-SRCIP-PASS
020500             PERFORM 4100-ACCUM-SRCIP-COUNT
020600     END-EVALUATE.
020700*---------------------------------------------------------------*
020800 3050-CHECK-CONTAINS-FILTER.
020900*---------------------------------------------------------------*
021000     MOVE 'Y'                            TO WS-CONTAINS-OK-SW
021100     IF LRP-FLT-CONTAINS NOT = SPACES
021200         MOVE LE-MSG                      TO WS-MSG-LOWER
021300         INSPECT WS-MSG-LOWER CONVERTING
021400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
021500             'abcdefghijklmnopqrstuvwxyz'
021600         MOVE LRP-FLT-CONTAINS            TO WS-FILTER-LOWER
021700         INSPECT WS-FILTER-LOWER CONVERTING
021800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
021900             'abcdefghijklmnopqrstuvwxyz'
022000         MOVE 40                          TO WS-FILTER-LEN
022100         PERFORM 3051-BACK-UP-FILTER-LEN
022200             VARYING WS-FILTER-LEN FROM 40 BY -1
022300             UNTIL WS-FILTER-LEN = 0
022400                OR WS-FILTER-LOWER(WS-FILTER-LEN:1) NOT = SPACE
022500         MOVE 0                           TO WS-MATCH-COUNT
022600         IF WS-FILTER-LEN > 0
022700             INSPECT WS-MSG-LOWER TALLYING WS-MATCH-COUNT
022800                 FOR ALL WS-FILTER-LOWER(1:WS-FILTER-LEN)
022900         END-IF
023000         IF WS-MATCH-COUNT = 0
023100             MOVE 'N'                     TO WS-CONTAINS-OK-SW
023200         END-IF
023300     END-IF.
023400*---------------------------------------------------------------*
023500 3051-BACK-UP-FILTER-LEN.
023600*---------------------------------------------------------------*
023700     CONTINUE.
023800*---------------------------------------------------------------*
023900 3100-ACCUM-LEVEL-COUNT.
024000*---------------------------------------------------------------*
024100     IF LRP-FLT-SRC-IP = SPACES OR LE-SRC-IP = LRP-FLT-SRC-IP
024200         PERFORM 3050-CHECK-CONTAINS-FILTER
024300         IF WS-CONTAINS-OK
024400             PERFORM 3200-FIND-OR-ADD-LEVEL-ENTRY
024500         END-IF
024600     END-IF.
024700*---------------------------------------------------------------*
024800 3200-FIND-OR-ADD-LEVEL-ENTRY.
024900*---------------------------------------------------------------*
025000     MOVE 'N'                            TO WS-FOUND-SW
025100     PERFORM 3210-SEARCH-LEVEL-ENTRY
025200         VARYING LEVEL-COUNT-TABLE-INDEX FROM 1 BY 1
025300         UNTIL LEVEL-COUNT-TABLE-INDEX > LEVEL-COUNT-TABLE-SIZE
025400            OR WS-ENTRY-FOUND
025500     IF WS-ENTRY-FOUND
025600* BACK UP ONE - THE VARYING LOOP STEPS PAST THE MATCHING ROW.
025700         SUBTRACT 1 FROM LEVEL-COUNT-TABLE-INDEX
025800         ADD 1 TO TBL-LC-LEVEL-COUNT(LEVEL-COUNT-TABLE-INDEX)
025900     ELSE
026000         ADD 1 TO LEVEL-COUNT-TABLE-SIZE
026100         MOVE LE-LEVEL TO
026200             TBL-LC-LEVEL-NAME(LEVEL-COUNT-TABLE-SIZE)
026300         MOVE 1 TO
026400             TBL-LC-LEVEL-COUNT(LEVEL-COUNT-TABLE-SIZE)
026500     END-IF.
026600*---------------------------------------------------------------*
026700 3210-SEARCH-LEVEL-ENTRY.
026800*---------------------------------------------------------------*
026900     IF TBL-LC-LEVEL-NAME(LEVEL-COUNT-TABLE-INDEX) = LE-LEVEL
027000         SET WS-ENTRY-FOUND               TO TRUE
027100     END-IF.
027200*---------------------------------------------------------------*
027300 4100-ACCUM-SRCIP-COUNT.
027400*---------------------------------------------------------------*
027500     PERFORM 3050-CHECK-CONTAINS-FILTER
027600     IF WS-CONTAINS-OK
027700         PERFORM 4200-FIND-OR-ADD-IP-ENTRY
027800     END-IF.
027900*---------------------------------------------------------------*
028000 4200-FIND-OR-ADD-IP-ENTRY.
028100*---------------------------------------------------------------*
028200     MOVE 'N'                            TO WS-FOUND-SW
028300     PERFORM 4210-SEARCH-IP-ENTRY
028400         VARYING IP-COUNT-TABLE-INDEX FROM 1 BY 1
028500         UNTIL IP-COUNT-TABLE-INDEX > IP-COUNT-TABLE-SIZE
028600            OR WS-ENTRY-FOUND
028700     IF WS-ENTRY-FOUND
028800* BACK UP ONE - THE VARYING LOOP STEPS PAST THE MATCHING ROW.
028900         SUBTRACT 1 FROM IP-COUNT-TABLE-INDEX
029000         ADD 1 TO TBL-IC-IP-COUNT(IP-COUNT-TABLE-INDEX)
029100     ELSE
029200         ADD 1 TO IP-COUNT-TABLE-SIZE
029300         MOVE LE-SRC-IP TO
029400             TBL-IC-IP-ADDR(IP-COUNT-TABLE-SIZE)
029500         MOVE 1 TO
029600             TBL-IC-IP-COUNT(IP-COUNT-TABLE-SIZE)
029700     END-IF.
029800*---------------------------------------------------------------*
029900 4210-SEARCH-IP-ENTRY.
030000*---------------------------------------------------------------*
030100     IF TBL-IC-IP-ADDR(IP-COUNT-TABLE-INDEX) = LE-SRC-IP
030200         SET WS-ENTRY-FOUND               TO TRUE
030300     END-IF.
030400*---------------------------------------------------------------*
030500 8000-CLOSE-LOG-FILE.
030600*---------------------------------------------------------------*
030700     CLOSE LOG-INPUT-FILE.
030800*---------------------------------------------------------------*
030900 9900-STRICT-ABORT.
031000*---------------------------------------------------------------*
031100     DISPLAY 'LOGRD: BAD RECORD ON LINE ' WS-LINE-NUMBER
031200         ' - ' WS-SAVED-FIRST-20
031300     SET READER-RETURN-STRICT-FAIL        TO TRUE.
