000100***************************************************************
000200* PROGRAM NAME:    LOGCNT
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/14/97  E. ACKERMAN    LGK-0001  CREATED. BATCH DRIVER FOR
000900*                          THE LOG EVENT COUNTING JOB. READS THE
001000*                          RUN-PARAMETER FILE, CALLS LOGRD FOR
001100*                          THE LEVEL-COUNT PASS, CALLS LOGRD
001200*                          AGAIN FOR THE SOURCE-IP PASS WHEN A
001300*                          TOP-N RANKING WAS REQUESTED, RANKS
001400*                          THE SOURCE-IP TABLE, AND CALLS LOGRPT
001500*                          TO WRITE THE REPORT(S).
001600* 07/21/98  E. ACKERMAN    LGK-0009  ADDED TOP-N / CSV-PATH
001700*                          HANDLING AND THE SOURCE-IP PASS.
001800* 02/12/99  E. ACKERMAN    LGK-0019  Y2K REMEDIATION PASS - RUN-
001900*                          DATE BANNER CONFIRMED 4-DIGIT YEAR
002000*                          DISPLAY, NO CHANGE REQUIRED.
002100* 03/09/01  T. OKAFOR      LGK-0031  SPLIT THE READER LOGIC OUT
002200*                          INTO LOGRD AS A CALLABLE SUBPROGRAM
002300*                          SO IT COULD BE DRIVEN TWICE (ONE PASS
002400*                          PER COUNTING TABLE) FROM HERE.
002500* 02/14/05  R. VELASQUEZ   LGK-0047  STRICT-MODE FAILURE ON
002600*                          EITHER PASS NOW SETS RETURN-CODE AND
002700*                          SKIPS THE REPORT CALL ENTIRELY.
002710* 06/03/09  M. HASTINGS    LGK-0062  RECODED 5000-RANK-TOP-
002720*                          SOURCES AS A PERFORM...THRU...-EXIT
002730*                          RANGE WITH A GO TO INNER LOOP, IN
002740*                          PLACE OF THE NESTED PERFORM VARYING
002750*                          PAIR, TO MATCH SHOP STANDARD FOR
002760*                          SORT LOOPS IN BATCH DRIVERS.
002770* 11/18/11  M. HASTINGS    LGK-0068  PARM-INPUT-RECORD-ALT WAS A
002772*                          BLIND FILLER REDEFINE OF THE SAME
002774*                          SHAPE - BROKE OUT PARM-TRACE-PREVIEW SO
002776*                          IT SHOWS THE IN-PATH AREA OF THE RAW
002778*                          PARM LINE ON THE TRACE SWITCH. ALSO
002780*                          GAVE LOG-RUN-PARMS-ALT A REAL JOB -
002782*                          1000-INITIALIZE-RUN-PARMS NOW STAGES
002784*                          THE RAW LINE INTO LRP-RAW-PARM-LINE
002786*                          AND DISPLAYS IT UNDER UPSI-0 BEFORE THE
002788*                          UNSTRING OVERLAYS THAT SAME STORAGE.
002800*===============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  LOGCNT.
003100 AUTHOR.        E. ACKERMAN.
003200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN.  05/14/97.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS LOG-ALPHABETIC IS 'A' THRU 'Z'
004600     UPSI-0 ON STATUS IS LOGCNT-TRACE-ON
004700          OFF STATUS IS LOGCNT-TRACE-OFF.
004800*---------------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PARM-INPUT-FILE ASSIGN TO LOGPARM
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS PARM-FILE-STATUS.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 FILE SECTION.
005800*---------------------------------------------------------------*
005900 FD  PARM-INPUT-FILE.
006000 01  PARM-INPUT-RECORD.
006010     05  FILLER                      PIC X(280).
006100 01  PARM-INPUT-RECORD-ALT REDEFINES PARM-INPUT-RECORD.
006150     05  PARM-TRACE-PREVIEW          PIC X(60).
006200     05  FILLER                      PIC X(220).
006300*===============================================================*
006400 WORKING-STORAGE SECTION.
006500*---------------------------------------------------------------*
006600 COPY "COPYLIB-logprm.cpy".
006700*---------------------------------------------------------------*
006800*    STANDALONE SWITCHES AND WORK COUNTERS - 77-LEVEL PER SHOP
006810*    STANDARD (SEE W00- PARAGRAPH-NUMBERING NOTE BELOW).
006900 77  PARM-FILE-STATUS                PIC X(02).
007000     88  PARM-FILE-OK                        VALUE '00'.
007100     88  PARM-FILE-EOF                       VALUE '10'.
007200*---------------------------------------------------------------*
007300*    WS-CURRENT-DATE-AREA / -SPLIT  -  RUN-DATE BANNER FIELDS.
007400*---------------------------------------------------------------*
007500 01  WS-CURRENT-DATE-AREA.
007600     05  WS-CURR-YYYYMMDD            PIC 9(08) VALUE 0.
007700 01  WS-CURRENT-DATE-SPLIT REDEFINES WS-CURRENT-DATE-AREA.
007800     05  WS-CURR-CC                  PIC 9(02).
007900     05  WS-CURR-YY                  PIC 9(02).
008000     05  WS-CURR-MM                  PIC 9(02).
008100     05  WS-CURR-DD                  PIC 9(02).
008200*---------------------------------------------------------------*
008300*    BUBBLE-SORT WORK FIELDS FOR 5000-RANK-TOP-SOURCES.
008400*---------------------------------------------------------------*
008500 77  WS-SORT-OUTER                   PIC S9(04) USAGE COMP
008600                                               VALUE 0.
008700 77  WS-SORT-INNER                   PIC S9(04) USAGE COMP
008800                                               VALUE 0.
008900 77  WS-SORT-LIMIT                   PIC S9(04) USAGE COMP
009000                                               VALUE 0.
009100 77  WS-SWAPPED-SW                   PIC X(01) VALUE 'N'.
009200     88  WS-SWAP-MADE                        VALUE 'Y'.
009300 77  WS-SWAP-HOLD-IP                 PIC X(15).
009400 77  WS-SWAP-HOLD-COUNT              PIC 9(09).
009500*===============================================================*
009600 PROCEDURE DIVISION.
009700*---------------------------------------------------------------*
009800 0000-MAIN-PARAGRAPH.
009900*---------------------------------------------------------------*
010000     ACCEPT WS-CURR-YYYYMMDD              FROM DATE YYYYMMDD
010100     DISPLAY 'LOGCNT - LOG EVENT COUNTING BATCH - RUN DATE '
010200         WS-CURR-MM '/' WS-CURR-DD '/' WS-CURR-CC WS-CURR-YY
010300     PERFORM 1000-INITIALIZE-RUN-PARMS
010400     PERFORM 1900-RUN-LEVEL-PASS
010500     IF NOT READER-RETURN-STRICT-FAIL
010600         IF LRP-TOP-N > 0 AND LEVEL-COUNT-TABLE-SIZE > 0
010700             PERFORM 2000-RUN-SRCIP-PASS
010800         END-IF
010900         IF NOT READER-RETURN-STRICT-FAIL
011000             PERFORM 5000-RANK-TOP-SOURCES
011100             PERFORM 6000-WRITE-REPORTS
011200         END-IF
011300     END-IF
011400     IF READER-RETURN-STRICT-FAIL
011500         MOVE 16                          TO RETURN-CODE
011600     END-IF
011700     STOP RUN.
011800*---------------------------------------------------------------*
011900 1000-INITIALIZE-RUN-PARMS.
012000*---------------------------------------------------------------*
012100     INITIALIZE LOG-RUN-PARMS
012200     SET READER-RETURN-OK                 TO TRUE
012300     OPEN INPUT PARM-INPUT-FILE
012400     IF PARM-FILE-OK
012500         READ PARM-INPUT-FILE
012600             AT END
012700                 CONTINUE
012800             NOT AT END
012820                 IF LOGCNT-TRACE-ON
012840                     DISPLAY 'LOGCNT: PARM RECORD READ, IN-PATH '
012850                         'AREA=' PARM-TRACE-PREVIEW
012860                 END-IF
012870                 MOVE PARM-INPUT-RECORD   TO LRP-RAW-PARM-LINE
012880                 IF LOGCNT-TRACE-ON
012885                     DISPLAY 'LOGCNT: RAW PARM LINE=' LRP-RAW-PARM-LINE
012890                 END-IF
012900                 UNSTRING PARM-INPUT-RECORD DELIMITED BY '|'
013000                     INTO LRP-IN-PATH, LRP-FLT-SRC-IP,
013100                          LRP-FLT-CONTAINS, LRP-FLT-SINCE,
013200                          LRP-FLT-UNTIL, LRP-TOP-N,
013300                          LRP-STRICT-FLAG, LRP-JSON-FLAG,
013400                          LRP-OUT-PATH, LRP-CSV-PATH,
013500                          LRP-QUIET-FLAG
013600                 END-UNSTRING
013700         END-READ
013800         CLOSE PARM-INPUT-FILE
013900     ELSE
014000         DISPLAY 'LOGCNT: NO RUN-PARAMETER FILE, '
014100             'PROCEEDING WITH DEFAULTS, STATUS '
014200             PARM-FILE-STATUS
014300     END-IF
014400     PERFORM 1100-APPLY-CSV-TOPN-DEFAULT.
014500*---------------------------------------------------------------*
014600 1100-APPLY-CSV-TOPN-DEFAULT.
014700*---------------------------------------------------------------*
014800     IF LRP-CSV-PATH NOT = SPACES AND LRP-TOP-N = 0
014900         MOVE 5                           TO LRP-TOP-N
015000     END-IF.
015100*---------------------------------------------------------------*
015200 1900-RUN-LEVEL-PASS.
015300*---------------------------------------------------------------*
015400     SET READER-MODE-LEVEL-PASS            TO TRUE
015500     MOVE 0                                TO LEVEL-COUNT-TABLE-SIZE
015600     CALL 'LOGRD' USING LOG-RUN-PARMS, READER-MODE-SW,
015700         LEVEL-COUNT-TABLE-SIZE, LEVEL-COUNT-TABLE,
015800         IP-COUNT-TABLE-SIZE, IP-COUNT-TABLE, READER-RETURN-CODE
015900     END-CALL
016000     IF LEVEL-COUNT-TABLE-SIZE = 0
016100         DISPLAY 'LOGCNT: NO EVENTS MATCHED ON THE LEVEL PASS.'
016200     END-IF.
016300*---------------------------------------------------------------*
016400 2000-RUN-SRCIP-PASS.
016500*---------------------------------------------------------------*
016600     SET READER-MODE-SRCIP-PASS            TO TRUE
016700     MOVE 0                                TO IP-COUNT-TABLE-SIZE
016800     CALL 'LOGRD' USING LOG-RUN-PARMS, READER-MODE-SW,
016900         LEVEL-COUNT-TABLE-SIZE, LEVEL-COUNT-TABLE,
017000         IP-COUNT-TABLE-SIZE, IP-COUNT-TABLE, READER-RETURN-CODE
017100     END-CALL.
017200*---------------------------------------------------------------*
017300* 5000-RANK-TOP-SOURCES  -  DESCENDING BUBBLE SORT OF THE IP-
017400* COUNT TABLE BY EVENT COUNT. REPORT WRITER TRUNCATES TO TOP-N.
017500*---------------------------------------------------------------*
017600 5000-RANK-TOP-SOURCES.
017700*---------------------------------------------------------------*
017800     MOVE IP-COUNT-TABLE-SIZE              TO WS-SORT-LIMIT
017900     MOVE 'Y'                              TO WS-SWAPPED-SW
017920     MOVE 1                                TO WS-SORT-OUTER
018000     IF WS-SORT-LIMIT > 1
018100         PERFORM 5100-BUBBLE-OUTER-PASS THRU 5100-EXIT
018300             UNTIL WS-SORT-OUTER >= WS-SORT-LIMIT
018400                OR NOT WS-SWAP-MADE
018500     END-IF.
018600*---------------------------------------------------------------*
018700 5100-BUBBLE-OUTER-PASS.
018800*---------------------------------------------------------------*
018900     MOVE 'N'                              TO WS-SWAPPED-SW
018920     MOVE 1                                TO WS-SORT-INNER.
018940*---------------------------------------------------------------*
018960 5150-BUBBLE-INNER-STEP.
018980*---------------------------------------------------------------*
019000     IF WS-SORT-INNER > (WS-SORT-LIMIT - WS-SORT-OUTER)
019020         GO TO 5190-BUMP-OUTER-COUNTER
019040     END-IF
019600     IF TBL-IC-IP-COUNT(WS-SORT-INNER) <
019700        TBL-IC-IP-COUNT(WS-SORT-INNER + 1)
019800         PERFORM 5300-EXCHANGE-IP-ROWS
019900         MOVE 'Y'                          TO WS-SWAPPED-SW
020000     END-IF
020020     ADD 1                                 TO WS-SORT-INNER
020040     GO TO 5150-BUBBLE-INNER-STEP.
020060*---------------------------------------------------------------*
020080 5190-BUMP-OUTER-COUNTER.
020090*---------------------------------------------------------------*
020095     ADD 1                                 TO WS-SORT-OUTER.
020098 5100-EXIT.
020099     EXIT.
020100*---------------------------------------------------------------*
020200 5300-EXCHANGE-IP-ROWS.
020300*---------------------------------------------------------------*
020400     MOVE TBL-IC-IP-ADDR(WS-SORT-INNER)     TO WS-SWAP-HOLD-IP
020500     MOVE TBL-IC-IP-COUNT(WS-SORT-INNER)    TO WS-SWAP-HOLD-COUNT
020600     MOVE TBL-IC-IP-ADDR(WS-SORT-INNER + 1)
020700                                         TO TBL-IC-IP-ADDR(WS-SORT-INNER)
020800     MOVE TBL-IC-IP-COUNT(WS-SORT-INNER + 1)
020900                                         TO TBL-IC-IP-COUNT(WS-SORT-INNER)
021000     MOVE WS-SWAP-HOLD-IP
021100                             TO TBL-IC-IP-ADDR(WS-SORT-INNER + 1)
021200     MOVE WS-SWAP-HOLD-COUNT
021300                             TO TBL-IC-IP-COUNT(WS-SORT-INNER + 1).
021400*---------------------------------------------------------------*
021500 6000-WRITE-REPORTS.
021600*---------------------------------------------------------------*
021700     CALL 'LOGRPT' USING LOG-RUN-PARMS, LEVEL-COUNT-TABLE-SIZE,
021800         LEVEL-COUNT-TABLE, IP-COUNT-TABLE-SIZE, IP-COUNT-TABLE
021900     END-CALL.
