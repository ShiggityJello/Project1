000100***************************************************************
000200* PROGRAM NAME:    LOGRPT
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/14/97  D. QUINTERO    LGK-0002  CREATED. FORMATS THE
000900*                          COUNTS-BY-LEVEL TEXT REPORT, ROUTED
001000*                          EITHER TO OUT-PATH OR THE OPERATOR
001100*                          CONSOLE.
001200* 07/21/98  E. ACKERMAN    LGK-0009  ADDED THE TOP-SOURCE-IP
001300*                          SECTION AND THE CSV EXTRACT WRITE.
001400* 02/12/99  E. ACKERMAN    LGK-0019  Y2K REMEDIATION PASS - NO
001500*                          DATE FIELDS ON THIS PROGRAM'S OWN
001600*                          OUTPUT, NO CHANGE REQUIRED.
001700* 03/09/01  T. OKAFOR      LGK-0032  ADDED THE DYNAMIC COLUMN
001800*                          WIDTH ON THE LEVEL REPORT - PADS TO
001900*                          THE LONGEST LEVEL NAME SEEN THIS RUN
002000*                          RATHER THAN A FIXED 10 BYTES.
002100* 02/14/05  R. VELASQUEZ   LGK-0048  ADDED THE STRUCTURED
002200*                          (JSON-SHAPED) DUMP FOR DOWNSTREAM
002300*                          PICKUP BY THE NIGHTLY DASHBOARD JOB.
002400* 06/03/09  M. HASTINGS    LGK-0061  JSON-FLAG RUNS WERE ALSO
002500*                          PRINTING THE LEVEL REPORT AND THE
002600*                          TOP-SOURCE SECTION AHEAD OF THE DUMP -
002700*                          FENCED 0000-MAIN-ROUTINE SO THE TEXT
002800*                          REPORT STEPS ONLY FIRE WHEN JSON-FLAG
002900*                          IS OFF. DASHBOARD JOB WAS CHOKING ON
003000*                          THE EXTRA LINES AHEAD OF THE DUMP.
003100* 09/17/11  M. HASTINGS    LGK-0066  TOP-SOURCE LINES WERE NOT
003200*                          TRIMMING THE IP LIKE THE LEVEL REPORT
003300*                          AND THE CSV ROWS DO - REWORKED
003400*                          3100-BUILD-ONE-TOPSRC-LINE TO SHARE
003500*                          THE 9500/9600 TRIM-LEN LOGIC SO SHORT
003600*                          IP'S DON'T LEAVE A RAGGED COLUMN.
003700* 11/04/11  M. HASTINGS    LGK-0067  RPT-REPORT-LINE IN LOGFMT HAD
003800*                          NO FILLER LIKE EVERY OTHER RECORD IN
003900*                          THE SHOP'S COPYLIBS - SPLIT OFF A ONE-
004000*                          BYTE TRAILING FILLER AND WIDENED THE
004100*                          LEVEL/TOPSRC REDEFINES FILLERS BY ONE
004200*                          BYTE EACH TO MATCH. NO PROCEDURE-
004300*                          DIVISION CHANGE REQUIRED IN LOGRPT.
004400*===============================================================*
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.  LOGRPT.
004700 AUTHOR.        D. QUINTERO.
004800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004900 DATE-WRITTEN.  05/14/97.
005000 DATE-COMPILED.
005100 SECURITY.      NON-CONFIDENTIAL.
005200*===============================================================*
005300 ENVIRONMENT DIVISION.
005400*---------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600*---------------------------------------------------------------*
005700 SOURCE-COMPUTER. IBM-3081.
005800 OBJECT-COMPUTER. IBM-3081.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS LOG-ALPHABETIC IS 'A' THRU 'Z'
006200     UPSI-0 ON STATUS IS LOGRPT-TRACE-ON
006300          OFF STATUS IS LOGRPT-TRACE-OFF.
006400*---------------------------------------------------------------*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT OPTIONAL REPORT-OUTPUT-FILE ASSIGN TO DYNAMIC
006800            WS-OUT-FILE-NAME
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS REPORT-FILE-STATUS.
007100     SELECT OPTIONAL CSV-OUTPUT-FILE ASSIGN TO DYNAMIC
007200            WS-CSV-FILE-NAME
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS CSV-FILE-STATUS.
007500*===============================================================*
007600 DATA DIVISION.
007700*---------------------------------------------------------------*
007800 FILE SECTION.
007900*---------------------------------------------------------------*
008000 FD  REPORT-OUTPUT-FILE.
008100 01  REPORT-OUTPUT-RECORD.
008200     05  FILLER                      PIC X(132).
008300*---------------------------------------------------------------*
008400 FD  CSV-OUTPUT-FILE.
008500 01  CSV-OUTPUT-RECORD.
008600     05  FILLER                      PIC X(132).
008700*===============================================================*
008800 WORKING-STORAGE SECTION.
008900*---------------------------------------------------------------*
009000 COPY "COPYLIB-logfmt.cpy".
009100*---------------------------------------------------------------*
009200*    STANDALONE SWITCHES - 77-LEVEL PER SHOP STANDARD.
009300 77  REPORT-FILE-STATUS          PIC X(02).
009400     88  REPORT-FILE-OK                  VALUE '00'.
009500 77  CSV-FILE-STATUS             PIC X(02).
009600     88  CSV-FILE-OK                     VALUE '00'.
009700 77  WS-REPORT-OPEN-SW           PIC X(01) VALUE 'N'.
009800     88  WS-REPORT-OPEN                  VALUE 'Y'.
009900 77  WS-CSV-OPEN-SW              PIC X(01) VALUE 'N'.
010000     88  WS-CSV-OPEN                     VALUE 'Y'.
010100*---------------------------------------------------------------*
010200 77  WS-OUT-FILE-NAME                PIC X(60) VALUE SPACES.
010300 77  WS-CSV-FILE-NAME                PIC X(60) VALUE SPACES.
010400*---------------------------------------------------------------*
010500 77  WS-TABLE-INDEX                  PIC S9(04) USAGE COMP
010600                                               VALUE 0.
010700 77  WS-TOPSRC-INDEX                 PIC S9(04) USAGE COMP
010800                                               VALUE 0.
010900 77  WS-TOPSRC-LIMIT                 PIC S9(04) USAGE COMP
011000                                               VALUE 0.
011100*---------------------------------------------------------------*
011200*    GENERIC TRAILING-SPACE TRIM WORK AREA - USED TO MEASURE
011300*    THE REAL LENGTH OF A LEVEL NAME OR AN IP ADDRESS BEFORE IT
011400*    IS PLACED ON A DYNAMICALLY-SPACED REPORT OR CSV LINE.
011500*---------------------------------------------------------------*
011600 77  WS-TRIM-SCRATCH                 PIC X(15) VALUE SPACES.
011700 77  WS-TRIM-LEN                     PIC S9(04) USAGE COMP
011800                                               VALUE 0.
011900 77  WS-MAX-LEVEL-NAME-LEN           PIC S9(04) USAGE COMP
012000                                               VALUE 0.
012100*---------------------------------------------------------------*
012200*    GENERIC COUNT-EDIT WORK AREA - STRIPS THE LEADING SPACES
012300*    THE Z(8)9 PICTURE LEAVES IN FRONT OF THE SIGNIFICANT
012400*    DIGITS SO THE DIGITS CAN BE PLACED AT A COMPUTED COLUMN.
012500*---------------------------------------------------------------*
012600 77  WS-COUNT-EDIT-FIELD             PIC Z(8)9.
012700 77  WS-COUNT-DIGIT-START            PIC S9(04) USAGE COMP
012800                                               VALUE 0.
012900 77  WS-COUNT-DIGIT-LEN              PIC S9(04) USAGE COMP
013000                                               VALUE 0.
013100 77  WS-COUNT-START-POS              PIC S9(04) USAGE COMP
013200                                               VALUE 0.
013300*---------------------------------------------------------------*
013400*    ASCENDING BUBBLE-SORT WORK FIELDS - LEVEL-COUNT TABLE IS
013500*    SORTED ASCENDING BY NAME BEFORE THE TEXT REPORT IS BUILT.
013600*---------------------------------------------------------------*
013700 77  WS-LVL-SORT-OUTER               PIC S9(04) USAGE COMP
013800                                               VALUE 0.
013900 77  WS-LVL-SORT-INNER               PIC S9(04) USAGE COMP
014000                                               VALUE 0.
014100 77  WS-LVL-SORT-LIMIT               PIC S9(04) USAGE COMP
014200                                               VALUE 0.
014300 77  WS-LVL-SWAPPED-SW               PIC X(01) VALUE 'N'.
014400     88  WS-LVL-SWAP-MADE                    VALUE 'Y'.
014500 77  WS-LVL-SWAP-HOLD-NAME           PIC X(10).
014600 77  WS-LVL-SWAP-HOLD-COUNT          PIC 9(09).
014700*===============================================================*
014800 LINKAGE SECTION.
014900 COPY "COPYLIB-logprm.cpy".
015000*===============================================================*
015100 PROCEDURE DIVISION USING LOG-RUN-PARMS, LEVEL-COUNT-TABLE-SIZE,
015200     LEVEL-COUNT-TABLE, IP-COUNT-TABLE-SIZE, IP-COUNT-TABLE.
015300*---------------------------------------------------------------*
015400 0000-MAIN-ROUTINE.
015500*---------------------------------------------------------------*
015600     IF LEVEL-COUNT-TABLE-SIZE = 0
015700         PERFORM 1500-EMIT-NO-EVENTS-LINE
015800     ELSE
015900         PERFORM 1000-ROUTE-REPORT-OUTPUT
016000         IF NOT LRP-JSON-MODE
016100             PERFORM 2050-SORT-LEVEL-TABLE-ASCENDING
016200             PERFORM 2100-FIND-MAX-LEVEL-NAME-LEN
016300             PERFORM 2000-BUILD-LEVEL-REPORT-LINES
016400                 VARYING WS-TABLE-INDEX FROM 1 BY 1
016500                 UNTIL WS-TABLE-INDEX > LEVEL-COUNT-TABLE-SIZE
016600             IF LRP-TOP-N > 0
016700                 PERFORM 3000-BUILD-TOPSRC-REPORT-LINES
016800             END-IF
016900         END-IF
017000         IF LRP-CSV-PATH NOT = SPACES
017100             PERFORM 4000-WRITE-CSV-EXTRACT
017200         END-IF
017300         IF LRP-JSON-MODE
017400             PERFORM 5000-WRITE-STRUCTURED-DUMP
017500         END-IF
017600     END-IF
017700     PERFORM 9000-CLOSE-OUTPUT-FILES
017800     GOBACK.
017900*---------------------------------------------------------------*
018000 1000-ROUTE-REPORT-OUTPUT.
018100*---------------------------------------------------------------*
018200     MOVE 'N'                            TO WS-REPORT-OPEN-SW
018300     IF LRP-OUT-PATH NOT = SPACES
018400         MOVE LRP-OUT-PATH                TO WS-OUT-FILE-NAME
018500         OPEN OUTPUT REPORT-OUTPUT-FILE
018600         IF REPORT-FILE-OK
018700             MOVE 'Y'                     TO WS-REPORT-OPEN-SW
018800         ELSE
018900             DISPLAY 'LOGRPT: UNABLE TO OPEN REPORT FILE, '
019000                 'STATUS ' REPORT-FILE-STATUS
019100         END-IF
019200     END-IF.
019300*---------------------------------------------------------------*
019400 1100-EMIT-REPORT-LINE.
019500*---------------------------------------------------------------*
019600     IF WS-REPORT-OPEN
019700         WRITE REPORT-OUTPUT-RECORD FROM RPT-REPORT-LINE
019800     ELSE
019900         IF NOT LRP-QUIET-MODE
020000             DISPLAY RPT-GENERIC-TEXT
020100         END-IF
020200     END-IF.
020300*---------------------------------------------------------------*
020400 1500-EMIT-NO-EVENTS-LINE.
020500*---------------------------------------------------------------*
020600*    R12 - THIS LINE ALWAYS GOES TO THE OPERATOR CONSOLE, NEVER
020700*    TO OUT-PATH, AND IT PREEMPTS THE CSV/JSON OUTPUT ENTIRELY -
020800*    QUIET-FLAG DOES NOT SUPPRESS IT.
020900     DISPLAY 'No events matched.'.
021000*---------------------------------------------------------------*
021100* 2050-SORT-LEVEL-TABLE-ASCENDING  -  SAME EXCHANGE IDIOM AS
021200* LOGCNT'S 5000-RANK-TOP-SOURCES, ASCENDING ON NAME INSTEAD OF
021300* DESCENDING ON COUNT.
021400*---------------------------------------------------------------*
021500 2050-SORT-LEVEL-TABLE-ASCENDING.
021600*---------------------------------------------------------------*
021700     MOVE LEVEL-COUNT-TABLE-SIZE          TO WS-LVL-SORT-LIMIT
021800     MOVE 'Y'                             TO WS-LVL-SWAPPED-SW
021900     IF WS-LVL-SORT-LIMIT > 1
022000         PERFORM 2060-LVL-BUBBLE-OUTER-PASS
022100             VARYING WS-LVL-SORT-OUTER FROM 1 BY 1
022200             UNTIL WS-LVL-SORT-OUTER >= WS-LVL-SORT-LIMIT
022300                OR NOT WS-LVL-SWAP-MADE
022400     END-IF.
022500*---------------------------------------------------------------*
022600 2060-LVL-BUBBLE-OUTER-PASS.
022700*---------------------------------------------------------------*
022800     MOVE 'N'                             TO WS-LVL-SWAPPED-SW
022900     PERFORM 2070-LVL-BUBBLE-INNER-STEP
023000         VARYING WS-LVL-SORT-INNER FROM 1 BY 1
023100         UNTIL WS-LVL-SORT-INNER >
023200                   (WS-LVL-SORT-LIMIT - WS-LVL-SORT-OUTER).
023300*---------------------------------------------------------------*
023400 2070-LVL-BUBBLE-INNER-STEP.
023500*---------------------------------------------------------------*
023600     IF TBL-LC-LEVEL-NAME(WS-LVL-SORT-INNER) >
023700        TBL-LC-LEVEL-NAME(WS-LVL-SORT-INNER + 1)
023800         PERFORM 2080-EXCHANGE-LEVEL-ROWS
023900         MOVE 'Y'                         TO WS-LVL-SWAPPED-SW
024000     END-IF.
024100*---------------------------------------------------------------*
024200 2080-EXCHANGE-LEVEL-ROWS.
024300*---------------------------------------------------------------*
024400     MOVE TBL-LC-LEVEL-NAME(WS-LVL-SORT-INNER)
024500                                       TO WS-LVL-SWAP-HOLD-NAME
024600     MOVE TBL-LC-LEVEL-COUNT(WS-LVL-SORT-INNER)
024700                                       TO WS-LVL-SWAP-HOLD-COUNT
024800     MOVE TBL-LC-LEVEL-NAME(WS-LVL-SORT-INNER + 1)
024900                            TO TBL-LC-LEVEL-NAME(WS-LVL-SORT-INNER)
025000     MOVE TBL-LC-LEVEL-COUNT(WS-LVL-SORT-INNER + 1)
025100                            TO TBL-LC-LEVEL-COUNT(WS-LVL-SORT-INNER)
025200     MOVE WS-LVL-SWAP-HOLD-NAME
025300                     TO TBL-LC-LEVEL-NAME(WS-LVL-SORT-INNER + 1)
025400     MOVE WS-LVL-SWAP-HOLD-COUNT
025500                     TO TBL-LC-LEVEL-COUNT(WS-LVL-SORT-INNER + 1).
025600*---------------------------------------------------------------*
025700 2100-FIND-MAX-LEVEL-NAME-LEN.
025800*---------------------------------------------------------------*
025900     MOVE 0                               TO WS-MAX-LEVEL-NAME-LEN
026000     PERFORM 2110-CHECK-ONE-LEVEL-NAME-LEN
026100         VARYING WS-TABLE-INDEX FROM 1 BY 1
026200         UNTIL WS-TABLE-INDEX > LEVEL-COUNT-TABLE-SIZE.
026300*---------------------------------------------------------------*
026400 2110-CHECK-ONE-LEVEL-NAME-LEN.
026500*---------------------------------------------------------------*
026600     MOVE TBL-LC-LEVEL-NAME(WS-TABLE-INDEX) TO WS-TRIM-SCRATCH
026700     PERFORM 9500-FIND-TRIM-LEN
026800     IF WS-TRIM-LEN > WS-MAX-LEVEL-NAME-LEN
026900         MOVE WS-TRIM-LEN                 TO WS-MAX-LEVEL-NAME-LEN
027000     END-IF.
027100*---------------------------------------------------------------*
027200* 2000-BUILD-LEVEL-REPORT-LINES  -  R13. LEFT-JUSTIFIED LEVEL
027300* NAME, PADDED TO THE LONGEST NAME SEEN THIS RUN PLUS TWO
027400* SPACES, THEN THE COUNT.
027500*---------------------------------------------------------------*
027600 2000-BUILD-LEVEL-REPORT-LINES.
027700*---------------------------------------------------------------*
027800     MOVE SPACES                         TO RPT-REPORT-LINE
027900     MOVE TBL-LC-LEVEL-NAME(WS-TABLE-INDEX) TO WS-TRIM-SCRATCH
028000     PERFORM 9500-FIND-TRIM-LEN
028100     IF WS-TRIM-LEN > 0
028200         MOVE WS-TRIM-SCRATCH(1:WS-TRIM-LEN)
028300             TO RPT-GENERIC-TEXT(1:WS-TRIM-LEN)
028400     END-IF
028500     MOVE TBL-LC-LEVEL-COUNT(WS-TABLE-INDEX) TO WS-COUNT-EDIT-FIELD
028600     PERFORM 9600-FIND-COUNT-DIGIT-START
028700     COMPUTE WS-COUNT-START-POS = WS-MAX-LEVEL-NAME-LEN + 2 + 1
028800     MOVE WS-COUNT-EDIT-FIELD(WS-COUNT-DIGIT-START:
028900          WS-COUNT-DIGIT-LEN)
029000         TO RPT-GENERIC-TEXT(WS-COUNT-START-POS:
029100            WS-COUNT-DIGIT-LEN)
029200     PERFORM 1100-EMIT-REPORT-LINE.
029300*---------------------------------------------------------------*
029400 3000-BUILD-TOPSRC-REPORT-LINES.
029500*---------------------------------------------------------------*
029600     MOVE SPACES                         TO RPT-REPORT-LINE
029700     PERFORM 1100-EMIT-REPORT-LINE
029800     MOVE SPACES                         TO RPT-REPORT-LINE
029900     MOVE 'Top source IPs:'               TO RPT-GENERIC-TEXT
030000     PERFORM 1100-EMIT-REPORT-LINE
030100     PERFORM 3050-COMPUTE-TOPSRC-LIMIT
030200     PERFORM 3100-BUILD-ONE-TOPSRC-LINE
030300         VARYING WS-TOPSRC-INDEX FROM 1 BY 1
030400         UNTIL WS-TOPSRC-INDEX > WS-TOPSRC-LIMIT.
030500*---------------------------------------------------------------*
030600 3050-COMPUTE-TOPSRC-LIMIT.
030700*---------------------------------------------------------------*
030800     IF LRP-TOP-N < IP-COUNT-TABLE-SIZE
030900         MOVE LRP-TOP-N                   TO WS-TOPSRC-LIMIT
031000     ELSE
031100         MOVE IP-COUNT-TABLE-SIZE          TO WS-TOPSRC-LIMIT
031200     END-IF.
031300*---------------------------------------------------------------*
031400 3100-BUILD-ONE-TOPSRC-LINE.
031500*---------------------------------------------------------------*
031600     MOVE SPACES                         TO RPT-REPORT-LINE
031700     MOVE TBL-IC-IP-ADDR(WS-TOPSRC-INDEX)  TO WS-TRIM-SCRATCH
031800     PERFORM 9500-FIND-TRIM-LEN
031900     IF WS-TRIM-LEN > 0
032000         MOVE WS-TRIM-SCRATCH(1:WS-TRIM-LEN)
032100             TO RPT-GENERIC-TEXT(1:WS-TRIM-LEN)
032200     END-IF
032300     MOVE TBL-IC-IP-COUNT(WS-TOPSRC-INDEX) TO WS-COUNT-EDIT-FIELD
032400     PERFORM 9600-FIND-COUNT-DIGIT-START
032500     COMPUTE WS-COUNT-START-POS = WS-TRIM-LEN + 2 + 1
032600     MOVE WS-COUNT-EDIT-FIELD(WS-COUNT-DIGIT-START:
032700          WS-COUNT-DIGIT-LEN)
032800         TO RPT-GENERIC-TEXT(WS-COUNT-START-POS:
032900            WS-COUNT-DIGIT-LEN)
033000     PERFORM 1100-EMIT-REPORT-LINE.
033100*---------------------------------------------------------------*
033200 4000-WRITE-CSV-EXTRACT.
033300*---------------------------------------------------------------*
033400     MOVE LRP-CSV-PATH                    TO WS-CSV-FILE-NAME
033500     OPEN OUTPUT CSV-OUTPUT-FILE
033600     IF CSV-FILE-OK
033700         MOVE 'Y'                         TO WS-CSV-OPEN-SW
033800         MOVE SPACES                      TO CSV-OUTPUT-RECORD
033900         MOVE 'src_ip,count'               TO CSV-OUTPUT-RECORD
034000         WRITE CSV-OUTPUT-RECORD
034100         PERFORM 3050-COMPUTE-TOPSRC-LIMIT
034200         PERFORM 4100-WRITE-ONE-CSV-ROW
034300             VARYING WS-TOPSRC-INDEX FROM 1 BY 1
034400             UNTIL WS-TOPSRC-INDEX > WS-TOPSRC-LIMIT
034500     ELSE
034600         DISPLAY 'LOGRPT: UNABLE TO OPEN CSV FILE, STATUS '
034700             CSV-FILE-STATUS
034800     END-IF.
034900*---------------------------------------------------------------*
035000 4100-WRITE-ONE-CSV-ROW.
035100*---------------------------------------------------------------*
035200     MOVE SPACES                         TO RPT-REPORT-LINE
035300     MOVE TBL-IC-IP-ADDR(WS-TOPSRC-INDEX)  TO WS-TRIM-SCRATCH
035400     PERFORM 9500-FIND-TRIM-LEN
035500     IF WS-TRIM-LEN > 0
035600         MOVE WS-TRIM-SCRATCH(1:WS-TRIM-LEN)
035700             TO RPT-GENERIC-TEXT(1:WS-TRIM-LEN)
035800     END-IF
035900     COMPUTE WS-COUNT-START-POS = WS-TRIM-LEN + 1
036000     MOVE ','                 TO RPT-GENERIC-TEXT(WS-COUNT-START-POS:1)
036100     MOVE TBL-IC-IP-COUNT(WS-TOPSRC-INDEX) TO WS-COUNT-EDIT-FIELD
036200     PERFORM 9600-FIND-COUNT-DIGIT-START
036300     COMPUTE WS-COUNT-START-POS = WS-TRIM-LEN + 2
036400     MOVE WS-COUNT-EDIT-FIELD(WS-COUNT-DIGIT-START:
036500          WS-COUNT-DIGIT-LEN)
036600         TO RPT-GENERIC-TEXT(WS-COUNT-START-POS:
036700            WS-COUNT-DIGIT-LEN)
036800     WRITE CSV-OUTPUT-RECORD FROM RPT-REPORT-LINE.
036900*---------------------------------------------------------------*
037000* 5000-WRITE-STRUCTURED-DUMP  -  A STRUCTURED, JSON-SHAPED DUMP
037100* OF THE SAME TWO TABLES FOR THE NIGHTLY DASHBOARD JOB. THIS IS
037200* NOT A GENERAL-PURPOSE JSON WRITER - JUST THE TWO SHAPES THIS
037300* JOB EVER PRODUCES.
037400*---------------------------------------------------------------*
037500 5000-WRITE-STRUCTURED-DUMP.
037600*---------------------------------------------------------------*
037700     MOVE SPACES                         TO RPT-REPORT-LINE
037800     MOVE '{'                             TO RPT-GENERIC-TEXT
037900     PERFORM 1100-EMIT-REPORT-LINE
038000     MOVE SPACES                         TO RPT-REPORT-LINE
038100     MOVE '  "counts_by_level": {'        TO RPT-GENERIC-TEXT
038200     PERFORM 1100-EMIT-REPORT-LINE
038300     PERFORM 5100-WRITE-ONE-JSON-LEVEL-ROW
038400         VARYING WS-TABLE-INDEX FROM 1 BY 1
038500         UNTIL WS-TABLE-INDEX > LEVEL-COUNT-TABLE-SIZE
038600     MOVE SPACES                         TO RPT-REPORT-LINE
038700     MOVE '  },'                          TO RPT-GENERIC-TEXT
038800     PERFORM 1100-EMIT-REPORT-LINE
038900     MOVE SPACES                         TO RPT-REPORT-LINE
039000     MOVE '  "top_sources": ['            TO RPT-GENERIC-TEXT
039100     PERFORM 1100-EMIT-REPORT-LINE
039200     PERFORM 3050-COMPUTE-TOPSRC-LIMIT
039300     PERFORM 5200-WRITE-ONE-JSON-TOPSRC-ROW
039400         VARYING WS-TOPSRC-INDEX FROM 1 BY 1
039500         UNTIL WS-TOPSRC-INDEX > WS-TOPSRC-LIMIT
039600     MOVE SPACES                         TO RPT-REPORT-LINE
039700     MOVE '  ]'                           TO RPT-GENERIC-TEXT
039800     PERFORM 1100-EMIT-REPORT-LINE
039900     MOVE SPACES                         TO RPT-REPORT-LINE
040000     MOVE '}'                             TO RPT-GENERIC-TEXT
040100     PERFORM 1100-EMIT-REPORT-LINE.
040200*---------------------------------------------------------------*
040300 5100-WRITE-ONE-JSON-LEVEL-ROW.
040400*---------------------------------------------------------------*
040500     MOVE TBL-LC-LEVEL-NAME(WS-TABLE-INDEX) TO WS-TRIM-SCRATCH
040600     PERFORM 9500-FIND-TRIM-LEN
040700     MOVE TBL-LC-LEVEL-COUNT(WS-TABLE-INDEX) TO WS-COUNT-EDIT-FIELD
040800     PERFORM 9600-FIND-COUNT-DIGIT-START
040900     MOVE SPACES                         TO RPT-REPORT-LINE
041000     STRING '    "'                      DELIMITED BY SIZE
041100            WS-TRIM-SCRATCH(1:WS-TRIM-LEN) DELIMITED BY SIZE
041200            '": '                        DELIMITED BY SIZE
041300            WS-COUNT-EDIT-FIELD(WS-COUNT-DIGIT-START:
041400                 WS-COUNT-DIGIT-LEN)     DELIMITED BY SIZE
041500            ','                          DELIMITED BY SIZE
041600         INTO RPT-GENERIC-TEXT
041700     END-STRING
041800     PERFORM 1100-EMIT-REPORT-LINE.
041900*---------------------------------------------------------------*
042000 5200-WRITE-ONE-JSON-TOPSRC-ROW.
042100*---------------------------------------------------------------*
042200     MOVE TBL-IC-IP-ADDR(WS-TOPSRC-INDEX)  TO WS-TRIM-SCRATCH
042300     PERFORM 9500-FIND-TRIM-LEN
042400     MOVE TBL-IC-IP-COUNT(WS-TOPSRC-INDEX) TO WS-COUNT-EDIT-FIELD
042500     PERFORM 9600-FIND-COUNT-DIGIT-START
042600     MOVE SPACES                         TO RPT-REPORT-LINE
042700     STRING '    {"src_ip": "'            DELIMITED BY SIZE
042800            WS-TRIM-SCRATCH(1:WS-TRIM-LEN) DELIMITED BY SIZE
042900            '", "count": '                DELIMITED BY SIZE
043000            WS-COUNT-EDIT-FIELD(WS-COUNT-DIGIT-START:
043100                 WS-COUNT-DIGIT-LEN)     DELIMITED BY SIZE
043200            '},'                          DELIMITED BY SIZE
043300         INTO RPT-GENERIC-TEXT
043400     END-STRING
043500     PERFORM 1100-EMIT-REPORT-LINE.
043600*---------------------------------------------------------------*
043700* 9500-FIND-TRIM-LEN  -  BACKWARD SCAN OF WS-TRIM-SCRATCH TO
043800* FIND THE LENGTH OF THE DATA BEFORE ITS TRAILING SPACE PAD.
043900*---------------------------------------------------------------*
044000 9500-FIND-TRIM-LEN.
044100*---------------------------------------------------------------*
044200     MOVE 15                              TO WS-TRIM-LEN
044300     PERFORM 9510-BACK-UP-TRIM-LEN
044400         VARYING WS-TRIM-LEN FROM 15 BY -1
044500         UNTIL WS-TRIM-LEN = 0
044600            OR WS-TRIM-SCRATCH(WS-TRIM-LEN:1) NOT = SPACE.
044700*---------------------------------------------------------------*
044800 9510-BACK-UP-TRIM-LEN.
044900*---------------------------------------------------------------*
045000     CONTINUE.
045100*---------------------------------------------------------------*
045200* 9600-FIND-COUNT-DIGIT-START  -  FORWARD SCAN OF THE Z(8)9
045300* EDITED COUNT TO FIND WHERE THE SIGNIFICANT DIGITS START.
045400*---------------------------------------------------------------*
045500 9600-FIND-COUNT-DIGIT-START.
045600*---------------------------------------------------------------*
045700     MOVE 1                               TO WS-COUNT-DIGIT-START
045800     PERFORM 9610-SCAN-FORWARD-DIGIT-START
045900         VARYING WS-COUNT-DIGIT-START FROM 1 BY 1
046000         UNTIL WS-COUNT-DIGIT-START > 9
046100            OR WS-COUNT-EDIT-FIELD(WS-COUNT-DIGIT-START:1)
046200                   NOT = SPACE
046300     COMPUTE WS-COUNT-DIGIT-LEN = 9 - WS-COUNT-DIGIT-START + 1.
046400*---------------------------------------------------------------*
046500 9610-SCAN-FORWARD-DIGIT-START.
046600*---------------------------------------------------------------*
046700     CONTINUE.
046800*---------------------------------------------------------------*
046900 9000-CLOSE-OUTPUT-FILES.
047000*---------------------------------------------------------------*
047100     IF WS-REPORT-OPEN
047200         CLOSE REPORT-OUTPUT-FILE
047300     END-IF
047400     IF WS-CSV-OPEN
047500         CLOSE CSV-OUTPUT-FILE
047600     END-IF.
