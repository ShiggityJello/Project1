000100*---------------------------------------------------------------*
000200 01  RPT-REPORT-LINE.
000300     05  RPT-GENERIC-TEXT            PIC X(131).
000400     05  FILLER                      PIC X(01).
000500 01  RPT-LEVEL-LINE REDEFINES RPT-REPORT-LINE.
000600     05  RPT-LEVEL-NAME-OUT          PIC X(10).
000700     05  FILLER                      PIC X(02).
000800     05  RPT-LEVEL-COUNT-OUT         PIC Z(8)9.
000900     05  FILLER                      PIC X(111).
001000 01  RPT-TOPSRC-LINE REDEFINES RPT-REPORT-LINE.
001100     05  RPT-TOPSRC-IP-OUT           PIC X(15).
001200     05  FILLER                      PIC X(02).
001300     05  RPT-TOPSRC-COUNT-OUT        PIC Z(8)9.
001400     05  FILLER                      PIC X(106).
001500 01  RPT-CSV-LINE REDEFINES RPT-REPORT-LINE.
001600     05  RPT-CSV-IP-OUT              PIC X(15).
001700     05  RPT-CSV-COMMA               PIC X(01).
001800     05  RPT-CSV-COUNT-OUT           PIC Z(8)9.
001900     05  FILLER                      PIC X(107).
